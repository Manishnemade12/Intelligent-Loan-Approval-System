000100*****************************************************************
000200*  LNSCPARM  -  AREA DI COLLOQUIO (COMMAREA BATCH) PER LA       *
000300*               CALL AL MOTORE DI RATING LNSC0100               *
000400*  UTILIZZATA DA -  LNAP0100 (CHIAMANTE)  LNSC0100 (CHIAMATO)   *
000500*---------------------------------------------------------------*
000600*   MODIFICHE                                                   *
000700*   DATA       AUTORE   RICH.     DESCRIZIONE                   *
000800*   ---------- -------  --------  ---------------------------   *
000900*   1991-11-06  PBT     LN-0037   PRIMA STESURA                 *
001000*   1994-02-21  SMV     LN-0059   AGGIUNTA TABELLA 5 FATTORI    *
001100*---------------------------------------------------------------*
001200 01  LN-SCORE-PARM.
001300*---------------------------------------------------------------*
001400*    ZONA DI INGRESSO - DATI DELLA PRATICA DA VALUTARE          *
001500*---------------------------------------------------------------*
001600     05  LNSC-IN.
001700         10  LNSC-IN-CREDIT-SCORE          PIC 9(3).
001800         10  LNSC-IN-ANNUAL-INCOME         PIC 9(9)V99.
001900         10  LNSC-IN-EXISTING-DEBTS        PIC 9(9)V99.
002000         10  LNSC-IN-LOAN-AMOUNT           PIC 9(9)V99.
002100         10  LNSC-IN-LOAN-TERM             PIC 9(3).
002200         10  LNSC-IN-EMPLOYMENT-DURATION   PIC 9(2).
002300         10  LNSC-IN-VERIFIED-DOC-COUNT    PIC 9(2).
002400         10  LNSC-IN-TOTAL-DOC-COUNT       PIC 9(2).
002500*---------------------------------------------------------------*
002600*    ZONA DI USCITA - ESITO DEL RATING                          *
002700*---------------------------------------------------------------*
002800     05  LNSC-OUT.
002900         10  LNSC-OUT-RESULT.
003000             15  LNSC-OUT-DTI-RATIO        PIC 9(3)V99.
003100             15  LNSC-OUT-LTI-RATIO        PIC 9(3)V99.
003200             15  LNSC-OUT-RISK-SCORE       PIC 9(3)V99.
003300         10  LNSC-OUT-RESULT-N REDEFINES LNSC-OUT-RESULT.
003400             15  LNSC-OUT-DTI-N            PIC 9(5).
003500             15  LNSC-OUT-LTI-N            PIC 9(5).
003600             15  LNSC-OUT-RSK-N            PIC 9(5).
003700         10  LNSC-OUT-DECISION             PIC X(13).
003800             88  LNSC-OD-APPROVED              VALUE 'APPROVED'.
003900             88  LNSC-OD-REJECTED              VALUE 'REJECTED'.
004000             88  LNSC-OD-MANUAL-REVIEW         VALUE
004100                                              'MANUAL_REVIEW'.
004200         10  LNSC-OUT-FACTOR-TABLE OCCURS 5 TIMES
004300                                   INDEXED BY LNSC-FX.
004400             15  LNSC-OF-FACTOR-NAME       PIC X(25).
004500             15  LNSC-OF-METRIC-VALUE      PIC S9(5)V99.
004600             15  LNSC-OF-WEIGHT-PCT        PIC 9(3)V99.
004700             15  LNSC-OF-FACTOR-SCORE      PIC 9(3)V99.
004800             15  LNSC-OF-STATUS            PIC X(8).
004900*---------------------------------------------------------------*
005000*    RISERVA PER FUTURE ESTENSIONI DELLA COMMAREA                *
005100*---------------------------------------------------------------*
005200     05  FILLER                            PIC X(10).
