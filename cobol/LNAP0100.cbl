000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNAP0100.
000300 AUTHOR.        R. DI GENNARO.
000400 INSTALLATION.  TIRRENA FIDUCIARIA S.P.A. - DIVISIONE CREDITO.
000500 DATE-WRITTEN.  1986-04-14.
000600 DATE-COMPILED.
000700 SECURITY.      RISERVATO - USO INTERNO.
000800*---------------------------------------------------------------*
000900*                                                               *
001000*            ______                                             *
001100*           /      \        T I R R E N A                       *
001200*          (   TF   )        F I D U C I A R I A                *
001300*           \______/                       S . P . A .          *
001400*              ||                                               *
001500*                                                               *
001600*---------------------------------------------------------------*
001700*---------------------------------------------------------------*
001800*  LNAP0100  ACQUISIZIONE E VALUTAZIONE PRATICHE DI PRESTITO    *
001900*            1' PASSO DEL CICLO BATCH SERALE                   *
002000*            - LEGGE LE PRATICHE GREZZE (APPLICATIONS-IN)      *
002100*            - CONVALIDA I CAMPI OBBLIGATORI                   *
002200*            - RICHIAMA IL MOTORE DI RATING LNSC0100            *
002300*            - SCRIVE MASTER AGGIORNATO, DETTAGLIO FATTORI DI  *
002400*              RISCHIO E TRACCIA DI AUDIT                      *
002500*---------------------------------------------------------------*
002600*   MODIFICHE                                                   *
002700*   DATA       AUTORE   RICH.     DESCRIZIONE               TAG *
002800*   ---------- -------  --------  -----------------------  --- *
002900*   1986-04-14  RDG     LN-0001   PRIMA STESURA             001 *
003000*   1991-11-06  PBT     LN-0037   INTRODOTTA CALL LNSC0100  002 *
003100*   1994-02-21  SMV     LN-0058   RIVISTE REGOLE CONVALIDA  003 *
003200*   1994-02-21  SMV     LN-0059   AGGIUNTO FILE RISKFACT    004 *
003300*   1999-01-08  RDG     LN-Y2K01  NESSUN CAMPO DATA - N/A   005 *
003400*   2001-09-19  MTG     LN-0089   AUDIT DEDICATO PER RIGETTO 006*
003500*   2007-03-12  CFM     LN-0121   CORRETTO CONTROLLO LUNGHEZZA   *
003600*                       NOME (MIN 3 CAR.), ERA INEFFICACE   007*
003700*---------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LN-APPIN    ASSIGN TO DDAPPIN
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-APPIN-FS.
004700
004800     SELECT LN-APPOUT   ASSIGN TO DDAPPOUT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WS-APPOUT-FS.
005100
005200     SELECT LN-RISKOUT  ASSIGN TO DDRISKO
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WS-RISKO-FS.
005500
005600     SELECT LN-AUDOUT   ASSIGN TO DDAUDIT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-AUDIT-FS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  LN-APPIN
006200     LABEL RECORD IS STANDARD.
006300 01  LN-APPIN-REC                      PIC X(250).
006400
006500 FD  LN-APPOUT
006600     LABEL RECORD IS STANDARD.
006700 01  LN-APPOUT-REC                     PIC X(250).
006800
006900 FD  LN-RISKOUT
007000     LABEL RECORD IS STANDARD.
007100 01  LN-RISKOUT-REC                    PIC X(80).
007200
007300 FD  LN-AUDOUT
007400     LABEL RECORD IS STANDARD.
007500 01  LN-AUDOUT-REC                     PIC X(168).
007600
007700 WORKING-STORAGE SECTION.
007800 01  WS-FILE-STATUS.
007900     05  WS-APPIN-FS               PIC XX.
008000         88  END-OF-APPIN              VALUE '10'.
008100     05  WS-APPOUT-FS              PIC XX.
008200     05  WS-RISKO-FS               PIC XX.
008300     05  WS-AUDIT-FS               PIC XX.
008400     05  FILLER                    PIC X(02).
008500*---------------------------------------------------------------*
008600*    RECORD DI LAVORO - PRATICA (VEDI COPY LNAPPRC)             *
008700*---------------------------------------------------------------*
008800     COPY LNAPPRC.
008900*---------------------------------------------------------------*
009000*    RECORD DI LAVORO - FATTORE DI RISCHIO (VEDI COPY LNRSKRC)  *
009100*---------------------------------------------------------------*
009200     COPY LNRSKRC.
009300*---------------------------------------------------------------*
009400*    RECORD DI LAVORO - TRACCIA DI AUDIT (VEDI COPY LNAUDRC)    *
009500*---------------------------------------------------------------*
009600     COPY LNAUDRC.
009700*---------------------------------------------------------------*
009800*    COMMAREA DI CHIAMATA AL MOTORE DI RATING (VEDI LNSCPARM)   *
009900*---------------------------------------------------------------*
010000     COPY LNSCPARM.
010100*---------------------------------------------------------------*
010200*    FLAGS DI CONVALIDA E CONTATORI                             *
010300*---------------------------------------------------------------*
010400 01  WS-VALID-FLAG                 PIC X(01) VALUE 'Y'.
010500     88  WS-APPLICATION-VALID          VALUE 'Y'.
010600     88  WS-APPLICATION-INVALID        VALUE 'N'.
010700 01  WS-REJECT-REASON              PIC X(40) VALUE SPACES.
010800 01  WS-CONTATORI.
010900     05  CNT-LETTI                 PIC 9(7)  COMP VALUE 0.
011000     05  CNT-VALIDI                PIC 9(7)  COMP VALUE 0.
011100     05  CNT-RESPINTI              PIC 9(7)  COMP VALUE 0.
011200     05  FILLER                    PIC X(02).
011300 77  WS-SUB-FATTORE                PIC 9(2)  COMP VALUE 0.
011400 01  WS-NOTE-BUILD.
011500     05  WS-NOTE-TESTO             PIC X(60) VALUE SPACES.
011600 01  WS-NOTE-BUILD-R  REDEFINES WS-NOTE-BUILD.
011700     05  WS-NOTE-PREFIX            PIC X(20).
011800     05  WS-NOTE-SUFFIX            PIC X(40).
011900 01  WS-RISK-DISPLAY               PIC ZZ9.99.
012000*---------------------------------------------------------------*
012100*                  PROCEDURE DIVISION                           *
012200*---------------------------------------------------------------*
012300 PROCEDURE DIVISION.
012400 0000-MAIN-PROCESSING-PARA.
012500     INITIALIZE WS-CONTATORI.
012600     PERFORM A1000-OPEN-FILE-PARA     THRU A1000-EXIT.
012700     PERFORM A2000-PROCESS-APPLIC     THRU A2000-EXIT.
012800     PERFORM A4000-CLOSE-FILE-PARA    THRU A4000-EXIT.
012900 0000-EXIT.
013000     STOP RUN.
013100**************************************************************
013200** APERTURA FILE                                             **
013300**************************************************************
013400 A1000-OPEN-FILE-PARA.
013500     OPEN INPUT  LN-APPIN.
013600     OPEN OUTPUT LN-APPOUT.
013700     OPEN OUTPUT LN-RISKOUT.
013800     OPEN OUTPUT LN-AUDOUT.
013900     DISPLAY 'LNAP0100 - APPIN  FILE STATUS -',WS-APPIN-FS.
014000     DISPLAY 'LNAP0100 - APPOUT FILE STATUS -',WS-APPOUT-FS.
014100 A1000-EXIT.
014200     EXIT.
014300**************************************************************
014400** CICLO PRINCIPALE DI ACQUISIZIONE                          **
014500**************************************************************
014600 A2000-PROCESS-APPLIC.
014700     PERFORM R1000-READ-APPIN.
014800     PERFORM A2100-TAKE-APPLICATION UNTIL END-OF-APPIN.
014900 A2000-EXIT.
015000     EXIT.
015100 A2100-TAKE-APPLICATION.
015200     PERFORM A2200-VALIDA-CAMPI    THRU A2200-EXIT.
015300     IF WS-APPLICATION-VALID
015400        PERFORM A2300-SCORE-AND-WRITE  THRU A2300-EXIT
015500     ELSE
015600        PERFORM A2400-AUDIT-RESPINTA   THRU A2400-EXIT
015700     END-IF.
015800     PERFORM R1000-READ-APPIN.
015900 A2100-EXIT.
016000     EXIT.
016100**************************************************************
016200** CONVALIDA CAMPI DELLA PRATICA (PRIMA REGOLA CHE FALLISCE) **
016300**************************************************************
016400 A2200-VALIDA-CAMPI.
016500     MOVE 'Y'    TO WS-VALID-FLAG.
016600     MOVE SPACES TO WS-REJECT-REASON.
016700*    IL CAMPO E' ALLINEATO A SINISTRA (SENZA BLANK INTERMEDI PRIMA
016800*    DEL 3O BYTE): SE UNO DEI PRIMI 3 BYTE E' SPAZIO IL NOME HA
016900*    MENO DI 3 CARATTERI - RIGETTA (LN-0121, VEDI ANCHE SOTTO).
017000     IF LN-AP-APPLICANT-NAME(1:1) = SPACES
017100        OR LN-AP-APPLICANT-NAME(2:1) = SPACES
017200        OR LN-AP-APPLICANT-NAME(3:1) = SPACES
017300        MOVE 'N' TO WS-VALID-FLAG
017400        MOVE 'NOME RICHIEDENTE NON VALIDO' TO WS-REJECT-REASON
017500        GO TO A2200-EXIT
017600     END-IF.
017700     IF LN-AP-PHONE NOT NUMERIC
017800        MOVE 'N' TO WS-VALID-FLAG
017900        MOVE 'TELEFONO NON NUMERICO'       TO WS-REJECT-REASON
018000        GO TO A2200-EXIT
018100     END-IF.
018200     IF LN-AP-LOAN-AMOUNT < 1000
018300        MOVE 'N' TO WS-VALID-FLAG
018400        MOVE 'IMPORTO PRESTITO SOTTO MINIMO' TO WS-REJECT-REASON
018500        GO TO A2200-EXIT
018600     END-IF.
018700     IF LN-AP-LOAN-TERM < 12
018800        MOVE 'N' TO WS-VALID-FLAG
018900        MOVE 'DURATA PRESTITO SOTTO MINIMO' TO WS-REJECT-REASON
019000        GO TO A2200-EXIT
019100     END-IF.
019200*    REDDITO, SPESE E DEBITI SONO CAMPI 9(N) SENZA SEGNO: LA
019300*    REGOLA "MAGGIORE O UGUALE A ZERO" E' SEMPRE SODDISFATTA.
019400     IF LN-AP-CREDIT-SCORE < 300 OR LN-AP-CREDIT-SCORE > 850
019500        MOVE 'N' TO WS-VALID-FLAG
019600        MOVE 'PUNTEGGIO CREDITO FUORI RANGE' TO WS-REJECT-REASON
019700        GO TO A2200-EXIT
019800     END-IF.
019900*    ANZIANITA' LAVORATIVA E' UN CAMPO 9(N) SENZA SEGNO: LA
020000*    REGOLA "MAGGIORE O UGUALE A ZERO" E' SEMPRE SODDISFATTA.
020100     IF NOT (LN-AP-LT-PERSONAL  OR LN-AP-LT-HOME
020200          OR  LN-AP-LT-AUTO     OR LN-AP-LT-EDUCATION
020300          OR  LN-AP-LT-BUSINESS)
020400        MOVE 'N' TO WS-VALID-FLAG
020500        MOVE 'TIPO PRESTITO NON VALIDO'    TO WS-REJECT-REASON
020600        GO TO A2200-EXIT
020700     END-IF.
020800     IF NOT (LN-AP-ET-SALARIED       OR LN-AP-ET-SELF-EMPLOYED
020900          OR LN-AP-ET-BUSINESS       OR LN-AP-ET-UNEMPLOYED)
021000        MOVE 'N' TO WS-VALID-FLAG
021100        MOVE 'TIPO OCCUPAZIONE NON VALIDO' TO WS-REJECT-REASON
021200        GO TO A2200-EXIT
021300     END-IF.
021400 A2200-EXIT.
021500     EXIT.
021600**************************************************************
021700** VALUTAZIONE DEL RISCHIO E SCRITTURA ARCHIVI DI USCITA     **
021800**************************************************************
021900 A2300-SCORE-AND-WRITE.
022000     SET LN-AP-ST-PENDING       TO TRUE.
022100     MOVE SPACES                TO LN-AP-REVIEWED-BY.
022200     INITIALIZE LN-SCORE-PARM.
022300     MOVE LN-AP-CREDIT-SCORE        TO LNSC-IN-CREDIT-SCORE.
022400     MOVE LN-AP-ANNUAL-INCOME       TO LNSC-IN-ANNUAL-INCOME.
022500     MOVE LN-AP-EXISTING-DEBTS      TO LNSC-IN-EXISTING-DEBTS.
022600     MOVE LN-AP-LOAN-AMOUNT         TO LNSC-IN-LOAN-AMOUNT.
022700     MOVE LN-AP-LOAN-TERM           TO LNSC-IN-LOAN-TERM.
022800     MOVE LN-AP-EMPLOYMENT-DURATION TO LNSC-IN-EMPLOYMENT-DURATION.
022900     MOVE LN-AP-VERIFIED-DOC-COUNT  TO LNSC-IN-VERIFIED-DOC-COUNT.
023000     MOVE LN-AP-TOTAL-DOC-COUNT     TO LNSC-IN-TOTAL-DOC-COUNT.
023100
023200     CALL 'LNSC0100' USING LN-SCORE-PARM.
023300
023400     MOVE LNSC-OUT-DTI-RATIO    TO LN-AP-DTI-RATIO.
023500     MOVE LNSC-OUT-LTI-RATIO    TO LN-AP-LTI-RATIO.
023600     MOVE LNSC-OUT-RISK-SCORE   TO LN-AP-RISK-SCORE.
023700
023800     PERFORM A2310-SCRIVI-FATTORE THRU A2310-EXIT
023900               VARYING WS-SUB-FATTORE FROM 1 BY 1
024000               UNTIL WS-SUB-FATTORE > 5.
024100
024200     MOVE LN-AP-RISK-SCORE      TO WS-RISK-DISPLAY.
024300     MOVE LN-AP-APPLICATION-ID  TO LN-AU-APPLICATION-ID.
024400     SET LN-AU-AC-CREATED       TO TRUE.
024500     MOVE SPACES                TO LN-AU-PERFORMED-BY.
024600     MOVE SPACES                TO WS-NOTE-BUILD.
024700     STRING 'RISK SCORE ' DELIMITED BY SIZE
024800            WS-RISK-DISPLAY     DELIMITED BY SIZE
024900            INTO WS-NOTE-PREFIX
025000     END-STRING.
025100     STRING 'AUTOMATIC DECISION ' DELIMITED BY SIZE
025200            LNSC-OUT-DECISION   DELIMITED BY SIZE
025300            INTO WS-NOTE-SUFFIX
025400     END-STRING.
025500     STRING WS-NOTE-PREFIX      DELIMITED BY SIZE
025600            ' - '               DELIMITED BY SIZE
025700            WS-NOTE-SUFFIX      DELIMITED BY SIZE
025800            INTO LN-AU-NOTES
025900     END-STRING.
026000     WRITE LN-AUDOUT-REC FROM LN-AUDIT-REC.
026100
026200     WRITE LN-APPOUT-REC FROM LN-APPLICATION-REC.
026300     ADD 1 TO CNT-VALIDI.
026400 A2300-EXIT.
026500     EXIT.
026600**************************************************************
026700** SCRITTURA SINGOLO RECORD DI DETTAGLIO FATTORE DI RISCHIO  **
026800**************************************************************
026900 A2310-SCRIVI-FATTORE.
027000     MOVE LN-AP-APPLICATION-ID  TO LN-RF-APPLICATION-ID.
027100     MOVE LNSC-OF-FACTOR-NAME(WS-SUB-FATTORE)
027200                                TO LN-RF-FACTOR-NAME.
027300     MOVE LNSC-OF-METRIC-VALUE(WS-SUB-FATTORE)
027400                                TO LN-RF-METRIC-VALUE.
027500     MOVE LNSC-OF-WEIGHT-PCT(WS-SUB-FATTORE)
027600                                TO LN-RF-WEIGHT-PCT.
027700     MOVE LNSC-OF-FACTOR-SCORE(WS-SUB-FATTORE)
027800                                TO LN-RF-FACTOR-SCORE.
027900     MOVE LNSC-OF-STATUS(WS-SUB-FATTORE)
028000                                TO LN-RF-STATUS.
028100     WRITE LN-RISKOUT-REC FROM LN-RISKFACT-REC.
028200 A2310-EXIT.
028300     EXIT.
028400**************************************************************
028500** SCRITTURA AUDIT PER PRATICA RESPINTA IN FASE DI CONVALIDA **
028600**************************************************************
028700 A2400-AUDIT-RESPINTA.
028800     MOVE LN-AP-APPLICATION-ID  TO LN-AU-APPLICATION-ID.
028900     SET LN-AU-AC-INTAKE-REJECTED TO TRUE.
029000     MOVE SPACES                TO LN-AU-PERFORMED-BY.
029100     STRING 'INTAKE REJECTED - ' DELIMITED BY SIZE
029200            WS-REJECT-REASON    DELIMITED BY SIZE
029300            INTO LN-AU-NOTES
029400     END-STRING.
029500     WRITE LN-AUDOUT-REC FROM LN-AUDIT-REC.
029600     ADD 1 TO CNT-RESPINTI.
029700 A2400-EXIT.
029800     EXIT.
029900**************************************************************
030000** LETTURA FILE APPLICATIONS-IN                              **
030100**************************************************************
030200 R1000-READ-APPIN.
030300     READ LN-APPIN INTO LN-APPLICATION-REC
030400        AT END
030500           SET END-OF-APPIN TO TRUE
030600     END-READ.
030700     IF NOT END-OF-APPIN
030800        ADD 1 TO CNT-LETTI
030900     END-IF.
031000 R1000-EXIT.
031100     EXIT.
031200**************************************************************
031300** CHIUSURA FILE E STATISTICHE FINALI                        **
031400**************************************************************
031500 A4000-CLOSE-FILE-PARA.
031600     DISPLAY 'LNAP0100 - RECORD LETTI    -',CNT-LETTI.
031700     DISPLAY 'LNAP0100 - RECORD VALIDI   -',CNT-VALIDI.
031800     DISPLAY 'LNAP0100 - RECORD RESPINTI -',CNT-RESPINTI.
031900     CLOSE LN-APPIN.
032000     CLOSE LN-APPOUT.
032100     CLOSE LN-RISKOUT.
032200     CLOSE LN-AUDOUT.
032300 A4000-EXIT.
032400     EXIT.
032500