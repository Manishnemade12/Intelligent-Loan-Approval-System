000100*****************************************************************
000200*  LNRSKRC   -  LAYOUT RECORD DETTAGLIO FATTORE DI RISCHIO      *
000300*               (RISK FACTOR DETAIL)                            *
000400*  UTILIZZATA DA -  LNAP0100  LNSC0100                          *
000500*---------------------------------------------------------------*
000600*   MODIFICHE                                                   *
000700*   DATA       AUTORE   RICH.     DESCRIZIONE                   *
000800*   ---------- -------  --------  ---------------------------   *
000900*   1991-11-06  PBT     LN-0037   PRIMA STESURA                 *
001000*   1994-02-21  SMV     LN-0059   AGGIUNTO CAMPO STATO SEMAFORO  *
001100*---------------------------------------------------------------*
001200 01  LN-RISKFACT-REC.
001300     05  LN-RF-APPLICATION-ID          PIC X(25).
001400     05  LN-RF-FACTOR-NAME             PIC X(25).
001500         88  LN-RF-FN-CREDIT               VALUE 'CREDIT SCORE'.
001600         88  LN-RF-FN-DTI                  VALUE 'DEBT TO INCOME'.
001700         88  LN-RF-FN-EMPLOYMENT           VALUE 'EMPLOYMENT'.
001800         88  LN-RF-FN-LTI                  VALUE 'LOAN TO INCOME'.
001900         88  LN-RF-FN-DOCVERIFY            VALUE 'DOC VERIFICATION'.
002000     05  LN-RF-METRIC-VALUE            PIC S9(5)V99.
002100     05  LN-RF-WEIGHT-PCT              PIC 9(3)V99.
002200     05  LN-RF-FACTOR-SCORE            PIC 9(3)V99.
002300     05  LN-RF-STATUS                  PIC X(8).
002400         88  LN-RF-ST-GOOD                 VALUE 'GOOD'.
002500         88  LN-RF-ST-WARNING              VALUE 'WARNING'.
002600         88  LN-RF-ST-CRITICAL             VALUE 'CRITICAL'.
002700*---------------------------------------------------------------*
002800*    RISERVA PER FUTURE ESTENSIONI DEL TRACCIATO                *
002900*---------------------------------------------------------------*
003000     05  FILLER                        PIC X(05).
