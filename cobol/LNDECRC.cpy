000100*****************************************************************
000200*  LNDECRC   -  LAYOUT RECORD AZIONE FUNZIONARIO SU PRATICA     *
000300*               (DECISION ACTION TRANSACTION)                  *
000400*  UTILIZZATA DA -  LNDC0100                                    *
000500*---------------------------------------------------------------*
000600*   MODIFICHE                                                   *
000700*   DATA       AUTORE   RICH.     DESCRIZIONE                   *
000800*   ---------- -------  --------  ---------------------------   *
000900*   1994-02-21  SMV     LN-0059   PRIMA STESURA                 *
001000*---------------------------------------------------------------*
001100 01  LN-DECISION-REC.
001200     05  LN-DC-APPLICATION-ID          PIC X(25).
001300     05  LN-DC-ACTION-CODE             PIC X(1).
001400         88  LN-DC-AC-APPROVE              VALUE 'A'.
001500         88  LN-DC-AC-REJECT               VALUE 'R'.
001600         88  LN-DC-AC-MANUAL-REVIEW        VALUE 'M'.
001700     05  LN-DC-ACTED-BY                PIC X(30).
001800     05  LN-DC-REASON                  PIC X(40).
001900     05  LN-DC-NOTES                   PIC X(40).
002000*---------------------------------------------------------------*
002100*    RISERVA PER FUTURE ESTENSIONI DEL TRACCIATO                *
002200*---------------------------------------------------------------*
002300     05  FILLER                        PIC X(04).
