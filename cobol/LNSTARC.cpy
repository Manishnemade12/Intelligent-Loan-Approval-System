000100*****************************************************************
000200*  LNSTARC   -  CONTATORI STATISTICHE DASHBOARD DI PORTAFOGLIO  *
000300*  UTILIZZATA DA -  LNRP0100                                    *
000400*---------------------------------------------------------------*
000500*   MODIFICHE                                                   *
000600*   DATA       AUTORE   RICH.     DESCRIZIONE                   *
000700*   ---------- -------  --------  ---------------------------   *
000800*   1994-02-21  SMV     LN-0060   PRIMA STESURA                 *
000900*---------------------------------------------------------------*
001000 01  LN-DASH-STATS.
001100     05  LN-DS-TOTAL-APPLICATIONS      PIC 9(7)  COMP.
001200     05  LN-DS-COUNT-PENDING           PIC 9(7)  COMP.
001300     05  LN-DS-COUNT-APPROVED          PIC 9(7)  COMP.
001400     05  LN-DS-COUNT-REJECTED          PIC 9(7)  COMP.
001500     05  LN-DS-COUNT-MANUAL-REVIEW     PIC 9(7)  COMP.
001600     05  LN-DS-APPROVAL-RATE           PIC 9(3)V99.
001700     05  FILLER                        PIC X(05).
