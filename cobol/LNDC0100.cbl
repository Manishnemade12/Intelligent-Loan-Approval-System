000100* LNDC0100: LOAN DECISION PROCESSOR                                *
000200******************************************************************
000300* FILES USED                                                     *
000400* -------------------                                            *
000500* LN-MSTIN : SCORED APPLICATION MASTER FROM PASS 1 (LNAP0100)    *
000600* LN-DECIN : OFFICER DECISION ACTIONS                             *
000700* LN-MSTOUT: FINAL APPLICATION MASTER (DECIDED)                   *
000800* LN-AUDOUT: AUDIT LOG FOR THIS PASS                              *
000900*                                                                *
001000* COPYS USED                                                     *
001100* ----------------                                               *
001200* LNAPPRC : LOAN APPLICATION MASTER LAYOUT                       *
001300* LNDECRC : DECISION ACTION TRANSACTION LAYOUT                   *
001400* LNAUDRC : AUDIT LOG LAYOUT                                     *
001500******************************************************************
001600*                  IDENTIFICATION DIVISION                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    LNDC0100.
002000 AUTHOR.        S. MOVASSAGHI.
002100 INSTALLATION.  TIRRENA FIDUCIARIA S.P.A. - DIVISIONE CREDITO.
002200 DATE-WRITTEN.  1994-02-21.
002300 DATE-COMPILED.
002400 SECURITY.      RISERVATO - USO INTERNO.
002500******************************************************************
002600*                     MODIFICATIONS LOG                          *
002700******************************************************************
002800*     CODE       AUTHOR  DATE       DESCRIPTION               TAG*
002900*     ---------- ------- ---------- -----------------------  ---*
003000*     LN-0059    SMV     1994-02-21 FIRST WRITTEN             001*
003100*     LN-0059    SMV     1994-03-04 ADDED MANUAL REVIEW CODE  002*
003200*     LN-Y2K01   RDG     1999-01-08 NO DATE FIELDS - N/A      003*
003300*     LN-0089    MTG     2001-09-19 DEDICATED NOT-FOUND AUDIT 004*
003400*     LN-0114    MTG     2006-05-30 RAISED MASTER TABLE SIZE  005*
003450*     LN-0122    CFM     2009-11-04 FIXED REJECT NOTE TRUNC.  006*
003500******************************************************************
003600*                     ENVIRONMENT DIVISION                       *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LN-MSTIN     ASSIGN TO DDMSTIN
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-MSTIN-FS.
004700
004800     SELECT LN-DECIN     ASSIGN TO DDDECIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WS-DECIN-FS.
005100
005200     SELECT LN-MSTOUT    ASSIGN TO DDMSTOUT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WS-MSTOUT-FS.
005500
005600     SELECT LN-AUDOUT    ASSIGN TO DDAUDIT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-AUDIT-FS.
005900******************************************************************
006000*                       DATA DIVISION                            *
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  LN-MSTIN
006500     LABEL RECORD IS STANDARD.
006600 01  LN-MSTIN-REC                       PIC X(250).
006700
006800 FD  LN-DECIN
006900     LABEL RECORD IS STANDARD.
007000 01  LN-DECIN-REC                       PIC X(140).
007100
007200 FD  LN-MSTOUT
007300     LABEL RECORD IS STANDARD.
007400 01  LN-MSTOUT-REC                      PIC X(250).
007500
007600 FD  LN-AUDOUT
007700     LABEL RECORD IS STANDARD.
007800 01  LN-AUDOUT-REC                      PIC X(168).
007900******************************************************************
008000*                  WORKING-STORAGE SECTION                       *
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008300 01  WS-FILE-STATUS.
008400     05  WS-MSTIN-FS               PIC XX.
008500         88  END-OF-MSTIN              VALUE '10'.
008600     05  WS-DECIN-FS               PIC XX.
008700         88  END-OF-DECIN               VALUE '10'.
008800     05  WS-MSTOUT-FS              PIC XX.
008900     05  WS-AUDIT-FS               PIC XX.
009000     05  FILLER                    PIC X(02).
009100*---------------------------------------------------------------*
009200*    TABELLA IN MEMORIA DEL MASTER PRATICHE VALUTATO NEL 1' PASSO*
009300*---------------------------------------------------------------*
009400 01  WS-APP-TABLE.
009500     05  WS-APP-ENTRY  PIC X(250)  OCCURS 3000 TIMES
009600                                    INDEXED BY WS-APP-IX.
009700     05  FILLER                    PIC X(02).
009800 77  WS-APP-COUNT                  PIC 9(5)   COMP VALUE 0.
009900*---------------------------------------------------------------*
010000*    RECORD DI LAVORO - PRATICA CORRENTE (VEDI COPY LNAPPRC)    *
010100*---------------------------------------------------------------*
010200     COPY LNAPPRC.
010300*---------------------------------------------------------------*
010400*    RECORD DI LAVORO - AZIONE FUNZIONARIO (VEDI COPY LNDECRC)  *
010500*---------------------------------------------------------------*
010600     COPY LNDECRC.
010700*---------------------------------------------------------------*
010800*    RECORD DI LAVORO - TRACCIA DI AUDIT (VEDI COPY LNAUDRC)    *
010900*---------------------------------------------------------------*
011000     COPY LNAUDRC.
011100*---------------------------------------------------------------*
011200*    FLAGS DI RICERCA E VARIABILI DI SUPPORTO                   *
011300*---------------------------------------------------------------*
011400 01  WS-FOUND-FLAG                 PIC X(01)  VALUE 'N'.
011500     88  WS-APP-FOUND                  VALUE 'Y'.
011600     88  WS-APP-NOT-FOUND              VALUE 'N'.
011700 01  WS-NOTES-TEXT                 PIC X(40)  VALUE SPACES.
011800*   LN-0122 - LUNGHEZZE EFFETTIVE (SENZA I BLANK DI CODA) DI
011900*   REASON E NOTES, USATE PER COMPORRE LA NOTA DI AUDIT SENZA
012000*   TRONCARE IL TESTO NEI 80 BYTE DI LN-AU-NOTES.
012100 77  WS-REASON-LEN                 PIC 9(2)   COMP VALUE 0.
012200 77  WS-NOTES-LEN                  PIC 9(2)   COMP VALUE 0.
012300 01  WS-INV-CODE-DISPLAY           PIC X(01)  VALUE SPACES.
012400 01  WS-INV-STATUS-DISPLAY         PIC X(13)  VALUE SPACES.
012500*---------------------------------------------------------------*
012600*    AREA DI COSTRUZIONE NOTA AUDIT - VISTA A DUE META'          *
012700*---------------------------------------------------------------*
012800 01  WS-NOTE-BUILD.
012900     05  WS-NOTE-TESTO             PIC X(80)  VALUE SPACES.
013000 01  WS-NOTE-BUILD-R  REDEFINES WS-NOTE-BUILD.
013100     05  WS-NOTE-PREFIX            PIC X(40).
013200     05  WS-NOTE-SUFFIX            PIC X(40).
013300*---------------------------------------------------------------*
013400*    CONTATORI DI ELABORAZIONE                                   *
013500*---------------------------------------------------------------*
013600 01  WS-CONTATORI.
013700     05  CNT-DECISIONI-LETTE       PIC 9(7)   COMP VALUE 0.
013800     05  CNT-APPROVATE             PIC 9(7)   COMP VALUE 0.
013900     05  CNT-RIGETTATE             PIC 9(7)   COMP VALUE 0.
014000     05  CNT-REVISIONE             PIC 9(7)   COMP VALUE 0.
014100     05  CNT-NON-TROVATE           PIC 9(7)   COMP VALUE 0.
014200     05  CNT-TRANS-INVALIDA        PIC 9(7)   COMP VALUE 0.
014300     05  FILLER                    PIC X(02).
014400******************************************************************
014500*                       PROCEDURE DIVISION                       *
014600******************************************************************
014700 PROCEDURE DIVISION.
014800
014900     PERFORM 100000-START.
015000
015100     PERFORM 200000-PROCESS.
015200
015300     PERFORM 300000-WRITE-MASTER.
015400
015500     PERFORM 400000-END.
015600
015700*
015800******************************************************************
015900*.PN 100000-START.                                               *
016000*  APRE I FILE E CARICA LA TABELLA DEL MASTER VALUTATO            *
016100******************************************************************
016200 100000-START.
016300
016400     INITIALIZE WS-CONTATORI.
016500     SET WS-APP-IX TO 1.
016600     MOVE 0 TO WS-APP-COUNT.
016700
016800     OPEN INPUT  LN-MSTIN
016900                 LN-DECIN
017000          OUTPUT LN-MSTOUT
017100                 LN-AUDOUT.
017200
017300     PERFORM 110000-READ-MSTIN.
017400
017500     PERFORM 115000-CARICA-TABELLA THRU 115000-EXIT
017600               UNTIL END-OF-MSTIN.
017700
017800*
017900******************************************************************
018000*.PN 110000-READ-MSTIN.                                          *
018100******************************************************************
018200 110000-READ-MSTIN.
018300
018400     READ LN-MSTIN
018500
018600         AT END
018700             SET END-OF-MSTIN TO TRUE
018800         NOT AT END
018900             CONTINUE
019000     END-READ.
019100
019200*
019300******************************************************************
019400*.PN 115000-CARICA-TABELLA.                                      *
019500*  ACCUMULA UNA PRATICA VALUTATA NELLA TABELLA IN MEMORIA         *
019600******************************************************************
019700 115000-CARICA-TABELLA.
019800
019900     ADD  1 TO WS-APP-COUNT.
020000     MOVE LN-MSTIN-REC TO WS-APP-ENTRY(WS-APP-IX).
020100     SET  WS-APP-IX UP BY 1.
020200
020300     PERFORM 110000-READ-MSTIN.
020400 115000-EXIT.
020500     EXIT.
020600
020700*
020800******************************************************************
020900*.PN 200000-PROCESS.                                             *
021000*  LEGGE LE AZIONI DEI FUNZIONARI E LE APPLICA AL MASTER          *
021100******************************************************************
021200 200000-PROCESS.
021300
021400     PERFORM 210000-READ-DECIN.
021500
021600     PERFORM 205000-ELABORA-DECISIONE THRU 205000-EXIT
021700               UNTIL END-OF-DECIN.
021800
021900*
022000******************************************************************
022100*.PN 210000-READ-DECIN.                                          *
022200******************************************************************
022300 210000-READ-DECIN.
022400
022500     READ LN-DECIN INTO LN-DECISION-REC
022600
022700         AT END
022800             SET END-OF-DECIN TO TRUE
022900         NOT AT END
023000             CONTINUE
023100     END-READ.
023200
023300*
023400******************************************************************
023500*.PN 205000-ELABORA-DECISIONE.                                   *
023600*  APPLICA UNA SINGOLA AZIONE FUNZIONARIO E LEGGE LA SUCCESSIVA   *
023700******************************************************************
023800 205000-ELABORA-DECISIONE.
023900
024000     ADD 1 TO CNT-DECISIONI-LETTE.
024100     PERFORM 220000-LOCATE-APPLICATION.
024200     IF WS-APP-FOUND
024300         PERFORM 230000-APPLY-DECISION
024400     ELSE
024500         PERFORM 240000-AUDIT-NOT-FOUND
024600     END-IF.
024700
024800     PERFORM 210000-READ-DECIN.
024900 205000-EXIT.
025000     EXIT.
025100
025200*
025300******************************************************************
025400*.PN 220000-LOCATE-APPLICATION.                                  *
025500*  RICERCA SEQUENZIALE DELLA PRATICA NELLA TABELLA IN MEMORIA     *
025600******************************************************************
025700 220000-LOCATE-APPLICATION.
025800
025900     SET WS-APP-NOT-FOUND  TO TRUE.
026000     SET WS-APP-IX         TO 1.
026100
026200     PERFORM 225000-CERCA-ENTRY THRU 225000-EXIT
026300               UNTIL WS-APP-IX > WS-APP-COUNT OR WS-APP-FOUND.
026400
026500*
026600******************************************************************
026700*.PN 225000-CERCA-ENTRY.                                         *
026800*  CONFRONTA UNA SINGOLA POSIZIONE DELLA TABELLA IN MEMORIA       *
026900******************************************************************
027000 225000-CERCA-ENTRY.
027100
027200     IF WS-APP-ENTRY(WS-APP-IX) (1:25) = LN-DC-APPLICATION-ID
027300         SET WS-APP-FOUND TO TRUE
027400     ELSE
027500         SET WS-APP-IX UP BY 1
027600     END-IF.
027700 225000-EXIT.
027800     EXIT.
027900
028000*
028100******************************************************************
028200*.PN 230000-APPLY-DECISION.                                      *
028300*  CONVALIDA LA TRANSIZIONE DI STATO E AGGIORNA LA PRATICA        *
028400******************************************************************
028500 230000-APPLY-DECISION.
028600
028700     MOVE WS-APP-ENTRY(WS-APP-IX) TO LN-APPLICATION-REC.
028800
028900     IF LN-DC-NOTES = SPACES
029000         MOVE 'None'  TO WS-NOTES-TEXT
029100     ELSE
029200         MOVE LN-DC-NOTES TO WS-NOTES-TEXT
029300     END-IF.
029400
029500     EVALUATE TRUE
029600
029700         WHEN LN-DC-AC-APPROVE
029800             IF LN-AP-ST-PENDING OR LN-AP-ST-MANUAL-REVIEW
029900                 SET  LN-AP-ST-APPROVED    TO TRUE
030000                 MOVE LN-DC-ACTED-BY       TO LN-AP-REVIEWED-BY
030100                 MOVE SPACES               TO WS-NOTE-BUILD
030200                 STRING 'Application approved. Notes: '
030300                                            DELIMITED BY SIZE
030400                        WS-NOTES-TEXT       DELIMITED BY SIZE
030500                        INTO WS-NOTE-TESTO
030600                 END-STRING
030700                 SET  LN-AU-AC-APPROVED    TO TRUE
030800                 ADD  1 TO CNT-APPROVATE
030900             ELSE
031000                 PERFORM 231000-NOTA-TRANSIZIONE-INVALIDA
031100                      THRU 231000-EXIT
031200             END-IF
031300
031400         WHEN LN-DC-AC-REJECT
031500             IF LN-AP-ST-PENDING OR LN-AP-ST-MANUAL-REVIEW
031600                 SET  LN-AP-ST-REJECTED    TO TRUE
031700                 MOVE LN-DC-ACTED-BY       TO LN-AP-REVIEWED-BY
031800                 MOVE SPACES               TO WS-NOTE-BUILD
031900*   LN-0122 - REASON E NOTES SONO CAMPI A LARGHEZZA FISSA (40
032000*   BYTE CIASCUNO): CONCATENATI PER INTERO CON LA FRASE FISSA
032100*   NON CI STANNO NEGLI 80 BYTE DI LN-AU-NOTES.  SI RICAVA PRIMA
032200*   LA LUNGHEZZA EFFETTIVA (SENZA BLANK DI CODA) DI CIASCUNO E
032300*   SI CONCATENA SOLO LA PARTE SIGNIFICATIVA.
032400                 PERFORM 232000-CALCOLA-LUNGH-REASON
032500                      THRU 232000-EXIT
032600                 PERFORM 233000-CALCOLA-LUNGH-NOTES
032700                      THRU 233000-EXIT
032800                 STRING 'Application rejected. Reason: '
032900                                            DELIMITED BY SIZE
033000                        LN-DC-REASON(1:WS-REASON-LEN)
033100                                            DELIMITED BY SIZE
033200                        '. Notes: '         DELIMITED BY SIZE
033300                        WS-NOTES-TEXT(1:WS-NOTES-LEN)
033400                                            DELIMITED BY SIZE
033500                        INTO WS-NOTE-TESTO
033600                 END-STRING
033700                 SET  LN-AU-AC-REJECTED    TO TRUE
033800                 ADD  1 TO CNT-RIGETTATE
033900             ELSE
034000                 PERFORM 231000-NOTA-TRANSIZIONE-INVALIDA
034100                      THRU 231000-EXIT
034200             END-IF
034300
034400         WHEN LN-DC-AC-MANUAL-REVIEW
034500             IF LN-AP-ST-PENDING
034600                 SET  LN-AP-ST-MANUAL-REVIEW  TO TRUE
034700                 MOVE SPACES               TO WS-NOTE-BUILD
034800                 STRING 'Manual review requested. Reason: '
034900                                            DELIMITED BY SIZE
035000                        LN-DC-REASON        DELIMITED BY SIZE
035100                        INTO WS-NOTE-TESTO
035200                 END-STRING
035300                 SET  LN-AU-AC-MANUAL-REVIEW TO TRUE
035400                 ADD  1 TO CNT-REVISIONE
035500             ELSE
035600                 PERFORM 231000-NOTA-TRANSIZIONE-INVALIDA
035700                      THRU 231000-EXIT
035800             END-IF
035900
036000         WHEN OTHER
036100             PERFORM 231000-NOTA-TRANSIZIONE-INVALIDA
036200                      THRU 231000-EXIT
036300
036400     END-EVALUATE.
036500
036600     MOVE LN-DC-APPLICATION-ID  TO LN-AU-APPLICATION-ID.
036700     MOVE LN-DC-ACTED-BY        TO LN-AU-PERFORMED-BY.
036800     MOVE WS-NOTE-TESTO         TO LN-AU-NOTES.
036900     WRITE LN-AUDOUT-REC FROM LN-AUDIT-REC.
037000
037100     MOVE LN-APPLICATION-REC TO WS-APP-ENTRY(WS-APP-IX).
037200
037300*
037400******************************************************************
037500*.PN 231000-NOTA-TRANSIZIONE-INVALIDA.                           *
037600*  COSTRUISCE LA NOTA DI AUDIT PER UNA TRANSIZIONE NON CONSENTITA *
037700******************************************************************
037800 231000-NOTA-TRANSIZIONE-INVALIDA.
037900
038000     MOVE LN-DC-ACTION-CODE  TO WS-INV-CODE-DISPLAY.
038100     MOVE LN-AP-STATUS       TO WS-INV-STATUS-DISPLAY.
038200     MOVE SPACES             TO WS-NOTE-BUILD.
038300     STRING 'Cannot apply action ' DELIMITED BY SIZE
038400            WS-INV-CODE-DISPLAY    DELIMITED BY SIZE
038500            ' to status '          DELIMITED BY SIZE
038600            WS-INV-STATUS-DISPLAY  DELIMITED BY SIZE
038700            INTO WS-NOTE-TESTO
038800     END-STRING.
038900     SET  LN-AU-AC-INVALID-STATUS  TO TRUE.
039000     ADD  1 TO CNT-TRANS-INVALIDA.
039100
039200 231000-EXIT.
039300     EXIT.
039400
039500*
039600******************************************************************
039700*.PN 232000-CALCOLA-LUNGH-REASON.                                *
039800*  LN-0122 - RICAVA LA LUNGHEZZA EFFETTIVA (SENZA I BLANK DI     *
039900*  CODA) DI LN-DC-REASON, SCANDENDO DALLA DESTRA VERSO SINISTRA. *
040000******************************************************************
040100 232000-CALCOLA-LUNGH-REASON.
040200
040300     PERFORM 232010-TROVA-FINE-REASON THRU 232010-EXIT
040400               VARYING WS-REASON-LEN FROM 40 BY -1
040500               UNTIL WS-REASON-LEN = 0
040600                  OR LN-DC-REASON(WS-REASON-LEN:1) NOT = SPACE.
040700
040800     IF WS-REASON-LEN = 0
040900         MOVE 1 TO WS-REASON-LEN
041000     END-IF.
041100
041200 232000-EXIT.
041300     EXIT.
041400*
041500 232010-TROVA-FINE-REASON.
041600     CONTINUE.
041700 232010-EXIT.
041800     EXIT.
041900*
042000******************************************************************
042100*.PN 233000-CALCOLA-LUNGH-NOTES.                                 *
042200*  LN-0122 - RICAVA LA LUNGHEZZA EFFETTIVA (SENZA I BLANK DI     *
042300*  CODA) DI WS-NOTES-TEXT, SCANDENDO DALLA DESTRA A SINISTRA.    *
042400******************************************************************
042500 233000-CALCOLA-LUNGH-NOTES.
042600
042700     PERFORM 233010-TROVA-FINE-NOTES THRU 233010-EXIT
042800               VARYING WS-NOTES-LEN FROM 40 BY -1
042900               UNTIL WS-NOTES-LEN = 0
043000                  OR WS-NOTES-TEXT(WS-NOTES-LEN:1) NOT = SPACE.
043100
043200     IF WS-NOTES-LEN = 0
043300         MOVE 1 TO WS-NOTES-LEN
043400     END-IF.
043500
043600 233000-EXIT.
043700     EXIT.
043800*
043900 233010-TROVA-FINE-NOTES.
044000     CONTINUE.
044100 233010-EXIT.
044200     EXIT.
044300*
044400******************************************************************
044500*.PN 240000-AUDIT-NOT-FOUND.                                     *
044600*  SCRIVE UNA TRACCIA DI AUDIT PER UNA PRATICA NON TROVATA        *
044700******************************************************************
044800 240000-AUDIT-NOT-FOUND.
044900
045000     MOVE LN-DC-APPLICATION-ID  TO LN-AU-APPLICATION-ID.
045100     SET  LN-AU-AC-NOT-FOUND    TO TRUE.
045200     MOVE LN-DC-ACTED-BY        TO LN-AU-PERFORMED-BY.
045300     MOVE SPACES                TO WS-NOTE-BUILD.
045400     STRING 'APPLICATION NOT FOUND FOR DECISION ACTION'
045500                                 DELIMITED BY SIZE
045600            INTO WS-NOTE-TESTO
045700     END-STRING.
045800     MOVE WS-NOTE-TESTO         TO LN-AU-NOTES.
045900     WRITE LN-AUDOUT-REC FROM LN-AUDIT-REC.
046000     ADD 1 TO CNT-NON-TROVATE.
046100
046200*
046300******************************************************************
046400*.PN 300000-WRITE-MASTER.                                        *
046500*  RISCRIVE IL MASTER FINALE CON LE DECISIONI APPLICATE           *
046600******************************************************************
046700 300000-WRITE-MASTER.
046800
046900     SET WS-APP-IX TO 1.
047000
047100     PERFORM 310000-WRITE-MASTER-ENTRY THRU 310000-EXIT
047200               VARYING WS-APP-IX FROM 1 BY 1
047300               UNTIL WS-APP-IX > WS-APP-COUNT.
047400
047500*
047600******************************************************************
047700*.PN 310000-WRITE-MASTER-ENTRY.                                  *
047800******************************************************************
047900 310000-WRITE-MASTER-ENTRY.
048000
048100     WRITE LN-MSTOUT-REC FROM WS-APP-ENTRY(WS-APP-IX).
048200
048300 310000-EXIT.
048400     EXIT.
048500
048600*
048700******************************************************************
048800*.PN 400000-END.                                                 *
048900*  CHIUDE I FILE E TERMINA IL PROGRAMMA                          *
049000******************************************************************
049100 400000-END.
049200
049300     DISPLAY 'LNDC0100 - DECISIONI LETTE   -',CNT-DECISIONI-LETTE.
049400     DISPLAY 'LNDC0100 - APPROVATE         -',CNT-APPROVATE.
049500     DISPLAY 'LNDC0100 - RIGETTATE         -',CNT-RIGETTATE.
049600     DISPLAY 'LNDC0100 - IN REVISIONE      -',CNT-REVISIONE.
049700     DISPLAY 'LNDC0100 - NON TROVATE       -',CNT-NON-TROVATE.
049800     DISPLAY 'LNDC0100 - TRANSIZ. INVALIDE -',CNT-TRANS-INVALIDA.
049900
050000     CLOSE LN-MSTIN
050100           LN-DECIN
050200           LN-MSTOUT
050300           LN-AUDOUT.
050400
050500     STOP RUN.
050600044200
