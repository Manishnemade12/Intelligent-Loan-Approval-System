000100*****************************************************************
000200*                                                               *
000300*            ______                                            *
000400*           /      \        T I R R E N A                      *
000500*          (   TF   )        F I D U C I A R I A                *
000600*           \______/                       S . P . A .          *
000700*              ||                                              *
000800*                                                               *
000900*****************************************************************
001000*****************************************************************
001100*  LNAPPRC   -  LAYOUT RECORD PRATICA DI PRESTITO (LOAN         *
001200*               APPLICATION MASTER)                             *
001300*  UTILIZZATA DA -  LNAP0100  LNDC0100  LNRP0100                *
001400*****************************************************************
001500*---------------------------------------------------------------*
001600*   MODIFICHE                                                   *
001700*   DATA       AUTORE   RICH.     DESCRIZIONE                   *
001800*   ---------- -------  --------  ---------------------------   *
001900*   1986-04-14  RDG     LN-0001   PRIMA STESURA COPY MASTER      *
002000*   1991-11-06  PBT     LN-0037   AGGIUNTI CAMPI RATING RISCHIO  *
002100*   1994-02-21  SMV     LN-0058   AGGIUNTO CAMPO REVIEWED-BY     *
002200*   1999-01-08  RDG     LN-Y2K01  ESPANSIONE DATE A SECOLO PIENO *
002300*---------------------------------------------------------------*
002400 01  LN-APPLICATION-REC.
002500*---------------------------------------------------------------*
002600*    IDENTIFICATIVO ESTERNO DELLA PRATICA - FORMATO             *
002700*    "LA-NNNNNNNNNN-XXXXXXXX" ASSEGNATO IN FASE DI ACQUISIZIONE  *
002800*---------------------------------------------------------------*
002900     05  LN-AP-APPLICATION-ID          PIC X(25).
003000     05  LN-AP-APPLID-BREAKDOWN REDEFINES LN-AP-APPLICATION-ID.
003100         10  LN-AP-APPLID-PFX          PIC X(03).
003200         10  FILLER                    PIC X(01).
003300         10  LN-AP-APPLID-SEQNO        PIC X(10).
003400         10  FILLER                    PIC X(01).
003500         10  LN-AP-APPLID-CHECK        PIC X(08).
003600         10  FILLER                    PIC X(02).
003700     05  LN-AP-APPLICANT-NAME          PIC X(30).
003800     05  LN-AP-EMAIL                   PIC X(30).
003900     05  LN-AP-PHONE                   PIC X(10).
004000     05  LN-AP-LOAN-TYPE               PIC X(10).
004100         88  LN-AP-LT-PERSONAL             VALUE 'PERSONAL'.
004200         88  LN-AP-LT-HOME                 VALUE 'HOME'.
004300         88  LN-AP-LT-AUTO                 VALUE 'AUTO'.
004400         88  LN-AP-LT-EDUCATION            VALUE 'EDUCATION'.
004500         88  LN-AP-LT-BUSINESS             VALUE 'BUSINESS'.
004600     05  LN-AP-LOAN-AMOUNT             PIC 9(9)V99.
004700     05  LN-AP-LOAN-TERM               PIC 9(3).
004800     05  LN-AP-ANNUAL-INCOME           PIC 9(9)V99.
004900     05  LN-AP-MONTHLY-EXPENSES        PIC 9(7)V99.
005000     05  LN-AP-CREDIT-SCORE            PIC 9(3).
005100     05  LN-AP-EXISTING-DEBTS          PIC 9(9)V99.
005200     05  LN-AP-EMPLOYMENT-TYPE         PIC X(13).
005300         88  LN-AP-ET-SALARIED             VALUE 'SALARIED'.
005400         88  LN-AP-ET-SELF-EMPLOYED        VALUE 'SELF_EMPLOYED'.
005500         88  LN-AP-ET-BUSINESS             VALUE 'BUSINESS'.
005600         88  LN-AP-ET-UNEMPLOYED           VALUE 'UNEMPLOYED'.
005700     05  LN-AP-EMPLOYMENT-DURATION     PIC 9(2).
005800     05  LN-AP-VERIFIED-DOC-COUNT      PIC 9(2).
005900     05  LN-AP-TOTAL-DOC-COUNT         PIC 9(2).
006000*---------------------------------------------------------------*
006100*    CAMPI VALORIZZATI DAL MOTORE DI RATING (LNSC0100)          *
006200*---------------------------------------------------------------*
006300     05  LN-AP-RATING-RESULT.
006400         10  LN-AP-DTI-RATIO           PIC 9(3)V99.
006500         10  LN-AP-LTI-RATIO           PIC 9(3)V99.
006600         10  LN-AP-RISK-SCORE          PIC 9(3)V99.
006700     05  LN-AP-RATING-NUMERIC REDEFINES LN-AP-RATING-RESULT.
006800         10  LN-AP-DTI-NUM             PIC 9(5).
006900         10  LN-AP-LTI-NUM             PIC 9(5).
007000         10  LN-AP-RSK-NUM             PIC 9(5).
007100     05  LN-AP-STATUS                  PIC X(13).
007200         88  LN-AP-ST-PENDING              VALUE 'PENDING'.
007300         88  LN-AP-ST-APPROVED             VALUE 'APPROVED'.
007400         88  LN-AP-ST-REJECTED             VALUE 'REJECTED'.
007500         88  LN-AP-ST-MANUAL-REVIEW        VALUE 'MANUAL_REVIEW'.
007600     05  LN-AP-REVIEWED-BY             PIC X(30).
007700*---------------------------------------------------------------*
007800*    RISERVA PER FUTURE ESTENSIONI DEL TRACCIATO                *
007900*---------------------------------------------------------------*
008000     05  FILLER                        PIC X(20).
008100