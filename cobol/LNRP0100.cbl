000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNRP0100.
000300 AUTHOR.        L. FERRANTE.
000400 INSTALLATION.  TIRRENA FIDUCIARIA S.P.A. - DIVISIONE CREDITO.
000500 DATE-WRITTEN.  1994-06-10.
000600 DATE-COMPILED.
000700 SECURITY.      RISERVATO - USO INTERNO.
000800*---------------------------------------------------------------*
000900*                                                               *
001000*            ______                                            *
001100*           /      \        T I R R E N A                      *
001200*          (   TF   )        F I D U C I A R I A                *
001300*           \______/                       S . P . A .          *
001400*              ||                                              *
001500*                                                               *
001600*---------------------------------------------------------------*
001700*---------------------------------------------------------------*
001800*  LNRP0100  DASHBOARD DI PORTAFOGLIO PRESTITI                  *
001900*            3' PASSO DEL CICLO BATCH SERALE                    *
002000*            - LEGGE IL MASTER FINALE (DOPO IL PASSO DECISIONI) *
002100*            - CONTEGGIA LE PRATICHE PER STATO                  *
002200*            - CALCOLA LA PERCENTUALE DI APPROVAZIONE           *
002300*            - STAMPA IL TABULATO RIEPILOGATIVO DI PORTAFOGLIO  *
002400*---------------------------------------------------------------*
002500*   MODIFICHE                                                   *
002600*   DATA       AUTORE   RICH.     DESCRIZIONE               TAG *
002700*   ---------- -------  --------  -----------------------  --- *
002800*   1994-06-10  LFR     LN-0064   PRIMA STESURA             001 *
002900*   1994-09-02  LFR     LN-0071   AGGIUNTO DETTAGLIO PRATIC 002 *
003000*   1996-11-20  PBT     LN-0068   RIGA SEPARATRICE TRA STATI 003*
003100*                       E TOTALI DI PORTAFOGLIO                *
003200*   1999-01-08  RDG     LN-Y2K01  NESSUN CAMPO DATA - N/A   004 *
003300*   2001-09-19  MTG     LN-0089   ALLINEATI CODICI STATO A  005 *
003400*                       QUELLI DEL PASSO DECISIONI              *
003500*   2006-05-30  MTG     LN-0114   RIVISTO CALCOLO PERC.APPR 006 *
003600*   2009-04-02  CFM     LN-0130   AGGIUNTO CONTEGGIO RIGHE  007 *
003700*                       DI DETTAGLIO STAMPATE (77-LEVEL)        *
003800*---------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LN-MSTFIN    ASSIGN TO DDMSTFIN
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS WS-MSTFIN-FS.
004800
004900     SELECT LN-DASHRPT   ASSIGN TO DDDASH
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS WS-DASH-FS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  LN-MSTFIN
005500     LABEL RECORD IS STANDARD.
005600 01  LN-MSTFIN-REC                      PIC X(250).
005700
005800 FD  LN-DASHRPT
005900     LABEL RECORD IS STANDARD
006000     RECORDING MODE IS F.
006100 01  LN-DASHRPT-REC                     PIC X(132).
006200
006300 WORKING-STORAGE SECTION.
006400 01  WS-FILE-STATUS.
006500     05  WS-MSTFIN-FS              PIC XX.
006600         88  END-OF-MSTFIN             VALUE '10'.
006700     05  WS-DASH-FS                PIC XX.
006800     05  FILLER                    PIC X(02).
006900 01  WS-FILE-STATUS-R  REDEFINES WS-FILE-STATUS.
007000     05  WS-FS-COMBINED            PIC X(06).
007100 77  WS-LINE-COUNT                 PIC 9(3)  COMP VALUE ZERO.
007200*---------------------------------------------------------------*
007300*    RECORD DI LAVORO - PRATICA FINALE (VEDI COPY LNAPPRC)      *
007400*---------------------------------------------------------------*
007500     COPY LNAPPRC.
007600*---------------------------------------------------------------*
007700*    CONTATORI DI PORTAFOGLIO (VEDI COPY LNSTARC)                *
007800*---------------------------------------------------------------*
007900     COPY LNSTARC.
008000*---------------------------------------------------------------*
008100*    RIGHE DI STAMPA DEL TABULATO DASHBOARD                     *
008200*---------------------------------------------------------------*
008300 01  DASH-RIGA01.
008400     05  FILLER                    PIC X(30) VALUE SPACES.
008500     05  FILLER                    PIC X(40)
008600          VALUE 'DASHBOARD DI PORTAFOGLIO PRESTITI'.
008700     05  FILLER                    PIC X(62) VALUE SPACES.
008800 01  DASH-RIGA02.
008900     05  FILLER                    PIC X(20)
009000          VALUE 'ELABORAZIONE LNRP0100'.
009100     05  FILLER                    PIC X(112) VALUE SPACES.
009200 01  DASH-RIGA10.
009300     05  FILLER                    PIC X(14) VALUE SPACES.
009400     05  FILLER                    PIC X(16) VALUE 'PENDING       ..'.
009500     05  DASH-CNT-PENDING          PIC ZZZ.ZZ9.
009600     05  FILLER                    PIC X(94) VALUE SPACES.
009700 01  DASH-RIGA11.
009800     05  FILLER                    PIC X(14) VALUE SPACES.
009900     05  FILLER                    PIC X(16) VALUE 'APPROVED      ..'.
010000     05  DASH-CNT-APPROVED         PIC ZZZ.ZZ9.
010100     05  FILLER                    PIC X(94) VALUE SPACES.
010200 01  DASH-RIGA12.
010300     05  FILLER                    PIC X(14) VALUE SPACES.
010400     05  FILLER                    PIC X(16) VALUE 'REJECTED      ..'.
010500     05  DASH-CNT-REJECTED         PIC ZZZ.ZZ9.
010600     05  FILLER                    PIC X(94) VALUE SPACES.
010700 01  DASH-RIGA13.
010800     05  FILLER                    PIC X(14) VALUE SPACES.
010900     05  FILLER                    PIC X(16) VALUE 'MANUAL REVIEW ..'.
011000     05  DASH-CNT-MANUAL           PIC ZZZ.ZZ9.
011100     05  FILLER                    PIC X(94) VALUE SPACES.
011200 01  DASH-RIGA20.
011300     05  FILLER                    PIC X(14) VALUE SPACES.
011400     05  FILLER                    PIC X(16) VALUE 'TOTALE PRATICHE '.
011500     05  DASH-CNT-TOTALE           PIC ZZZ.ZZ9.
011600     05  FILLER                    PIC X(94) VALUE SPACES.
011700 01  DASH-RIGA21.
011800     05  FILLER                    PIC X(14) VALUE SPACES.
011900     05  FILLER                    PIC X(16) VALUE '% APPROVAZIONE .'.
012000     05  DASH-RATE-DISPLAY         PIC ZZ9.99.
012100     05  FILLER                    PIC X(01) VALUE '%'.
012200     05  FILLER                    PIC X(92) VALUE SPACES.
012300 01  DASH-RIGA30.
012400     05  FILLER                    PIC X(08) VALUE SPACES.
012500     05  FILLER                    PIC X(25) VALUE 'APPLICATION-ID'.
012600     05  FILLER                    PIC X(11) VALUE 'RISK SCORE'.
012700     05  FILLER                    PIC X(08) VALUE 'DTI %'.
012800     05  FILLER                    PIC X(08) VALUE 'LTI'.
012900     05  FILLER                    PIC X(13) VALUE 'STATO'.
013000     05  FILLER                    PIC X(59) VALUE SPACES.
013100 01  DASH-RIGADET.
013200     05  DASH-DET-APPLID           PIC X(25).
013300     05  FILLER                    PIC X(08) VALUE SPACES.
013400     05  DASH-DET-RISK             PIC ZZ9.99.
013500     05  FILLER                    PIC X(04) VALUE SPACES.
013600     05  DASH-DET-DTI              PIC ZZ9.99.
013700     05  FILLER                    PIC X(04) VALUE SPACES.
013800     05  DASH-DET-LTI              PIC ZZ9.99.
013900     05  FILLER                    PIC X(04) VALUE SPACES.
014000     05  DASH-DET-STATUS           PIC X(13).
014100     05  FILLER                    PIC X(59) VALUE SPACES.
014200 01  DASH-RIGA-BLANK               PIC X(132) VALUE SPACES.
014300 01  DASH-RIGA-LINEA.
014400     05  FILLER                    PIC X(132)
014500          VALUE ALL '-'.
014600******************************************************************
014700*                       PROCEDURE DIVISION                       *
014800******************************************************************
014900 PROCEDURE DIVISION.
015000 INIZIO-PGM.
015100     PERFORM A0000-HOUSE-KEEPING      THRU A0000-END.
015200     PERFORM B0000-ELABORA            THRU B0000-END.
015300     PERFORM C0000-CALCOLA-PERCENTUALE THRU C0000-END.
015400     PERFORM Z0010-STAMPA-RIEPILOGO   THRU Z0010-END.
015500 FINE-PGM.
015600     CLOSE LN-MSTFIN
015700           LN-DASHRPT.
015800     DISPLAY 'LNRP0100 - FILE STATUS FINALI : ' WS-FS-COMBINED.
015900     DISPLAY 'LNRP0100 - RIGHE DI DETTAGLIO STAMPATE -',WS-LINE-COUNT.
016000     STOP RUN.
016100**************************************************************
016200** OPERAZIONI INIZIALI                                       **
016300**************************************************************
016400 A0000-HOUSE-KEEPING.
016500     OPEN INPUT  LN-MSTFIN.
016600     OPEN OUTPUT LN-DASHRPT.
016700     INITIALIZE LN-DASH-STATS.
016800     WRITE LN-DASHRPT-REC FROM DASH-RIGA01.
016900     WRITE LN-DASHRPT-REC FROM DASH-RIGA02.
017000     WRITE LN-DASHRPT-REC FROM DASH-RIGA-BLANK.
017100     WRITE LN-DASHRPT-REC FROM DASH-RIGA30.
017200     WRITE LN-DASHRPT-REC FROM DASH-RIGA-LINEA.
017300 A0000-END.
017400     EXIT.
017500**************************************************************
017600** ELABORAZIONE MASTER FINALE                                **
017700**************************************************************
017800 B0000-ELABORA.
017900     PERFORM B0010-LETTURA-MASTER.
018000     PERFORM B0020-CONTEGGIA-E-STAMPA  THRU B0020-EXIT
018100               UNTIL END-OF-MSTFIN.
018200 B0000-END.
018300     EXIT.
018400**************************************************************
018500** LETTURA DEL MASTER FINALE                                 **
018600**************************************************************
018700 B0010-LETTURA-MASTER.
018800     READ LN-MSTFIN INTO LN-APPLICATION-REC
018900        AT END
019000           SET END-OF-MSTFIN TO TRUE
019100     END-READ.
019200 B0010-EXIT.
019300     EXIT.
019400**************************************************************
019500** CONTEGGIO PER STATO E STAMPA RIGA DI DETTAGLIO             **
019600**************************************************************
019700 B0020-CONTEGGIA-E-STAMPA.
019800     ADD 1 TO LN-DS-TOTAL-APPLICATIONS.
019900     EVALUATE TRUE
020000         WHEN LN-AP-ST-PENDING
020100             ADD 1 TO LN-DS-COUNT-PENDING
020200         WHEN LN-AP-ST-APPROVED
020300             ADD 1 TO LN-DS-COUNT-APPROVED
020400         WHEN LN-AP-ST-REJECTED
020500             ADD 1 TO LN-DS-COUNT-REJECTED
020600         WHEN LN-AP-ST-MANUAL-REVIEW
020700             ADD 1 TO LN-DS-COUNT-MANUAL-REVIEW
020800     END-EVALUATE.
020900
021000     MOVE LN-AP-APPLICATION-ID   TO DASH-DET-APPLID.
021100     MOVE LN-AP-RISK-SCORE       TO DASH-DET-RISK.
021200     MOVE LN-AP-DTI-RATIO        TO DASH-DET-DTI.
021300     MOVE LN-AP-LTI-RATIO        TO DASH-DET-LTI.
021400     MOVE LN-AP-STATUS           TO DASH-DET-STATUS.
021500     WRITE LN-DASHRPT-REC FROM DASH-RIGADET.
021600     ADD 1 TO WS-LINE-COUNT.
021700
021800     PERFORM B0010-LETTURA-MASTER.
021900 B0020-EXIT.
022000     EXIT.
022100**************************************************************
022200** CALCOLO DELLA PERCENTUALE DI APPROVAZIONE                 **
022300**************************************************************
022400 C0000-CALCOLA-PERCENTUALE.
022500     IF LN-DS-TOTAL-APPLICATIONS > 0
022600        COMPUTE LN-DS-APPROVAL-RATE ROUNDED =
022700                LN-DS-COUNT-APPROVED * 100 /
022800                LN-DS-TOTAL-APPLICATIONS
022900     ELSE
023000        MOVE 0 TO LN-DS-APPROVAL-RATE
023100     END-IF.
023200 C0000-END.
023300     EXIT.
023400**************************************************************
023500** STAMPA DEL RIEPILOGO FINALE DI PORTAFOGLIO                **
023600**************************************************************
023700 Z0010-STAMPA-RIEPILOGO.
023800     WRITE LN-DASHRPT-REC FROM DASH-RIGA-LINEA.
023900     WRITE LN-DASHRPT-REC FROM DASH-RIGA-BLANK.
024000     MOVE LN-DS-COUNT-PENDING       TO DASH-CNT-PENDING.
024100     MOVE LN-DS-COUNT-APPROVED      TO DASH-CNT-APPROVED.
024200     MOVE LN-DS-COUNT-REJECTED      TO DASH-CNT-REJECTED.
024300     MOVE LN-DS-COUNT-MANUAL-REVIEW TO DASH-CNT-MANUAL.
024400     MOVE LN-DS-TOTAL-APPLICATIONS  TO DASH-CNT-TOTALE.
024500     MOVE LN-DS-APPROVAL-RATE       TO DASH-RATE-DISPLAY.
024600     WRITE LN-DASHRPT-REC FROM DASH-RIGA10.
024700     WRITE LN-DASHRPT-REC FROM DASH-RIGA11.
024800     WRITE LN-DASHRPT-REC FROM DASH-RIGA12.
024900     WRITE LN-DASHRPT-REC FROM DASH-RIGA13.
025000     WRITE LN-DASHRPT-REC FROM DASH-RIGA-BLANK.
025100     WRITE LN-DASHRPT-REC FROM DASH-RIGA20.
025200     WRITE LN-DASHRPT-REC FROM DASH-RIGA21.
025300     WRITE LN-DASHRPT-REC FROM DASH-RIGA-LINEA.
025400 Z0010-END.
025500     EXIT.
025600