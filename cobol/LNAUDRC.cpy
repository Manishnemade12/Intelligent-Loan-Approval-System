000100*****************************************************************
000200*  LNAUDRC   -  LAYOUT RECORD TRACCIA DI AUDIT                 *
000300*               (AUDIT LOG)                                    *
000400*  UTILIZZATA DA -  LNAP0100  LNDC0100                          *
000500*---------------------------------------------------------------*
000600*   MODIFICHE                                                   *
000700*   DATA       AUTORE   RICH.     DESCRIZIONE                   *
000800*   ---------- -------  --------  ---------------------------   *
000900*   1986-04-14  RDG     LN-0002   PRIMA STESURA                 *
001000*   1999-01-08  RDG     LN-Y2K01  RISERVATI BYTE PER SECOLO      *
001100*   2001-09-19  MTG     LN-0089   AGGIUNTI CODICI RIGETTO DATI  *
001200*                                 E PRATICA NON TROVATA         *
001300*   2007-03-12  CFM     LN-0121   LN-AU-ACTION AMPLIATO A 28     *
001400*                                 BYTE - LA VALUE 88 PIU' LUNGA  *
001500*                                 NON CI STAVA PIU' NEI 25 BYTE  *
001600*---------------------------------------------------------------*
001700 01  LN-AUDIT-REC.
001800     05  LN-AU-APPLICATION-ID          PIC X(25).
001900     05  LN-AU-ACTION                  PIC X(28).
002000         88  LN-AU-AC-CREATED
002100                 VALUE 'APPLICATION_CREATED'.
002200         88  LN-AU-AC-APPROVED
002300                 VALUE 'APPLICATION_APPROVED'.
002400         88  LN-AU-AC-REJECTED
002500                 VALUE 'APPLICATION_REJECTED'.
002600         88  LN-AU-AC-MANUAL-REVIEW
002700                 VALUE 'MANUAL_REVIEW_REQUESTED'.
002800         88  LN-AU-AC-INVALID-STATUS
002900                 VALUE 'ACTION_REJECTED-INV-STATUS'.
003000         88  LN-AU-AC-INTAKE-REJECTED
003100                 VALUE 'APPLICATION_REJECTED-INVALID'.
003200         88  LN-AU-AC-NOT-FOUND
003300                 VALUE 'APPLICATION_NOT_FOUND'.
003400     05  LN-AU-PERFORMED-BY            PIC X(30).
003500     05  LN-AU-NOTES                   PIC X(80).
003600*---------------------------------------------------------------*
003700*    RISERVA PER FUTURE ESTENSIONI DEL TRACCIATO                *
003800*---------------------------------------------------------------*
003900     05  FILLER                        PIC X(05).
