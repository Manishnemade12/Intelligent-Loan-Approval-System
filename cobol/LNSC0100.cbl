000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNSC0100.
000300 AUTHOR.        R. DI GENNARO.
000400 INSTALLATION.  TIRRENA FIDUCIARIA S.P.A. - DIVISIONE CREDITO.
000500 DATE-WRITTEN.  1991-11-06.
000600 DATE-COMPILED.
000700 SECURITY.      RISERVATO - USO INTERNO.
000800*---------------------------------------------------------------*
000900*                                                               *
001000*            ______                                             *
001100*           /      \        T I R R E N A                       *
001200*          (   TF   )        F I D U C I A R I A                *
001300*           \______/                       S . P . A .          *
001400*              ||                                               *
001500*                                                               *
001600*---------------------------------------------------------------*
001700*---------------------------------------------------------------*
001800*  LNSC0100  MOTORE DI RATING PRATICHE DI PRESTITO              *
001900*            CALCOLA I CINQUE FATTORI DI RISCHIO PESATI E       *
002000*            L'INDICATORE DI DECISIONE AUTOMATICA               *
002100*---------------------------------------------------------------*
002200*   MODIFICHE                                                   *
002300*   DATA       AUTORE   RICH.     DESCRIZIONE               TAG *
002400*   ---------- -------  --------  -----------------------  --- *
002500*   1991-11-06  PBT     LN-0037   PRIMA STESURA             001 *
002600*   1994-02-21  SMV     LN-0059   RIVISTO FATTORE DTI E LTI 002 *
002700*   1994-02-21  SMV     LN-0059   AGGIUNTO FATTORE DOC-VER  003 *
002800*   1996-07-15  PBT     LN-0068   CORRETTO CLAMP PUNTEGGIO  004 *
002900*                       FATTORE NEGATIVO (DTI/LTI)              *
003000*   1999-01-08  RDG     LN-Y2K01  NESSUN CAMPO DATA - N/A   005 *
003100*   2001-09-19  MTG     LN-0089   ALLINEATA SOGLIA CREDIT   006 *
003200*                       SCORE A NUOVO REGOLAMENTO FIDI          *
003300*   2006-05-30  MTG     LN-0114   ARROTONDAMENTI A 2 DECIM  007 *
003400*   2009-11-04  CFM     LN-0131   METRIC-VALUE FATT.5 ORA E'008 *
003500*                       LA PERCENTUALE DOC-VER, NON IL          *
003600*                       CONTEGGIO ASSOLUTO                      *
003700*---------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500*    AREE DI LAVORO PER IL FATTORE DEBT-TO-INCOME               *
004600*---------------------------------------------------------------*
004700 01  WS-DTI-AREA.
004800     05  WS-MONTHLY-INCOME             PIC 9(9)V99 VALUE ZERO.
004900     05  WS-MONTHLY-DEBT-EXIST         PIC 9(9)V99 VALUE ZERO.
005000     05  WS-MONTHLY-DEBT-NEW           PIC 9(9)V99 VALUE ZERO.
005100     05  WS-TOTAL-MONTHLY-DEBT         PIC 9(9)V99 VALUE ZERO.
005200     05  WS-DTI-FRACTION               PIC 9(3)V99 VALUE ZERO.
005300     05  FILLER                        PIC X(05).
005400 01  WS-DTI-PCT-X.
005500     05  WS-DTI-PCT                    PIC 9(3)V99 VALUE ZERO.
005600 01  WS-DTI-PCT-R  REDEFINES WS-DTI-PCT-X.
005700     05  WS-DTI-INT                    PIC 9(3).
005800     05  WS-DTI-DEC                    PIC 9(2).
005900*---------------------------------------------------------------*
006000*    AREE DI LAVORO PER IL FATTORE LOAN-TO-INCOME                *
006100*---------------------------------------------------------------*
006200 01  WS-LTI-PCT-X.
006300     05  WS-LTI-PCT                    PIC 9(3)V99 VALUE ZERO.
006400 01  WS-LTI-PCT-R  REDEFINES WS-LTI-PCT-X.
006500     05  WS-LTI-INT                    PIC 9(3).
006600     05  WS-LTI-DEC                    PIC 9(2).
006700*---------------------------------------------------------------*
006800*    AREA DI LAVORO COMUNE PER I PUNTEGGI DI FATTORE 0-100      *
006900*---------------------------------------------------------------*
007000 01  WS-FSCORE-X.
007100     05  WS-FSCORE                     PIC 9(3)V99 VALUE ZERO.
007200 01  WS-FSCORE-R  REDEFINES WS-FSCORE-X.
007300     05  WS-FSCORE-INT                 PIC 9(3).
007400     05  WS-FSCORE-DEC                 PIC 9(2).
007500 01  WS-DOCVER-FRACTION                PIC 9(1)V99 VALUE ZERO.
007600 01  WS-DOCVER-HALF                    PIC 9(2)    COMP.
007700 01  WS-CREDIT-INT-SCORE               PIC 9(3)    COMP.
007800 01  WS-FSCORE-SIGNED                  PIC S9(4)V99 VALUE ZERO.
007900*---------------------------------------------------------------*
008000*    ACCUMULATORE DEL PUNTEGGIO COMPLESSIVO                     *
008100*---------------------------------------------------------------*
008200 01  WS-CONTRIBUTO                     PIC 9(3)V99 VALUE ZERO.
008300 01  WS-OVERALL-ACCUM                  PIC 9(3)V99 VALUE ZERO.
008400 77  WS-SUBSCRIPT                      PIC 9(2)    COMP VALUE 0.
008500*---------------------------------------------------------------*
008600*    PESI DEI CINQUE FATTORI (PERCENTUALE DEL PUNTEGGIO TOTALE) *
008700*---------------------------------------------------------------*
008800 01  WS-PESI.
008900     05  WS-PESO-CREDIT                PIC 9(3)V99 VALUE 30.00.
009000     05  WS-PESO-DTI                   PIC 9(3)V99 VALUE 25.00.
009100     05  WS-PESO-EMPLOYMENT             PIC 9(3)V99 VALUE 20.00.
009200     05  WS-PESO-LTI                   PIC 9(3)V99 VALUE 15.00.
009300     05  WS-PESO-DOCVER                PIC 9(3)V99 VALUE 10.00.
009400     05  FILLER                        PIC X(05).
009500*---------------------------------------------------------------*
009600*                  LINKAGE SECTION                              *
009700*---------------------------------------------------------------*
009800 LINKAGE SECTION.
009900     COPY LNSCPARM.
010000*---------------------------------------------------------------*
010100*                  PROCEDURE DIVISION                           *
010200*---------------------------------------------------------------*
010300 PROCEDURE DIVISION USING LN-SCORE-PARM.
010400 INIZIO-PGM.
010500     PERFORM A0000-HOUSE-KEEPING     THRU A0000-END.
010600     PERFORM B1000-CREDIT-SCORE      THRU B1000-END.
010700     PERFORM B2000-DEBT-TO-INCOME    THRU B2000-END.
010800     PERFORM B3000-EMPLOYMENT        THRU B3000-END.
010900     PERFORM B4000-LOAN-TO-INCOME    THRU B4000-END.
011000     PERFORM B5000-DOC-VERIFY        THRU B5000-END.
011100     PERFORM B6000-OVERALL-SCORE     THRU B6000-END.
011200     PERFORM B7000-AUTO-DECISION     THRU B7000-END.
011300 FINE-PGM.
011400     GOBACK.
011500**************************************************************
011600** AZZERAMENTO ZONA DI USCITA                                **
011700**************************************************************
011800 A0000-HOUSE-KEEPING.
011900     INITIALIZE LNSC-OUT.
012000     MOVE 'CREDIT SCORE'      TO LNSC-OF-FACTOR-NAME(1).
012100     MOVE 'DEBT TO INCOME'    TO LNSC-OF-FACTOR-NAME(2).
012200     MOVE 'EMPLOYMENT'        TO LNSC-OF-FACTOR-NAME(3).
012300     MOVE 'LOAN TO INCOME'    TO LNSC-OF-FACTOR-NAME(4).
012400     MOVE 'DOC VERIFICATION'  TO LNSC-OF-FACTOR-NAME(5).
012500     MOVE WS-PESO-CREDIT      TO LNSC-OF-WEIGHT-PCT(1).
012600     MOVE WS-PESO-DTI         TO LNSC-OF-WEIGHT-PCT(2).
012700     MOVE WS-PESO-EMPLOYMENT  TO LNSC-OF-WEIGHT-PCT(3).
012800     MOVE WS-PESO-LTI         TO LNSC-OF-WEIGHT-PCT(4).
012900     MOVE WS-PESO-DOCVER      TO LNSC-OF-WEIGHT-PCT(5).
013000 A0000-END.
013100     EXIT.
013200**************************************************************
013300** FATTORE 1 - CREDIT SCORE (PESO 30%)                       **
013400**************************************************************
013500 B1000-CREDIT-SCORE.
013600     COMPUTE WS-CREDIT-INT-SCORE =
013700             ((LNSC-IN-CREDIT-SCORE - 300) * 100) / 550.
013800     IF WS-CREDIT-INT-SCORE > 100
013900        MOVE 100 TO WS-CREDIT-INT-SCORE
014000     END-IF.
014100     MOVE WS-CREDIT-INT-SCORE    TO WS-FSCORE.
014200     MOVE LNSC-IN-CREDIT-SCORE   TO LNSC-OF-METRIC-VALUE(1).
014300     MOVE WS-FSCORE              TO LNSC-OF-FACTOR-SCORE(1).
014400     IF LNSC-IN-CREDIT-SCORE >= 720
014500        MOVE 'GOOD'     TO LNSC-OF-STATUS(1)
014600     ELSE
014700        IF LNSC-IN-CREDIT-SCORE <= 650
014800           MOVE 'CRITICAL' TO LNSC-OF-STATUS(1)
014900        ELSE
015000           MOVE 'WARNING'  TO LNSC-OF-STATUS(1)
015100        END-IF
015200     END-IF.
015300 B1000-END.
015400     EXIT.
015500**************************************************************
015600** FATTORE 2 - DEBT TO INCOME (PESO 25%)                     **
015700**************************************************************
015800 B2000-DEBT-TO-INCOME.
015900     COMPUTE WS-MONTHLY-INCOME ROUNDED =
016000             LNSC-IN-ANNUAL-INCOME / 12.
016100     COMPUTE WS-MONTHLY-DEBT-EXIST ROUNDED =
016200             LNSC-IN-EXISTING-DEBTS / 12.
016300     COMPUTE WS-MONTHLY-DEBT-NEW ROUNDED =
016400             LNSC-IN-LOAN-AMOUNT / LNSC-IN-LOAN-TERM.
016500     ADD WS-MONTHLY-DEBT-EXIST WS-MONTHLY-DEBT-NEW
016600                                  GIVING WS-TOTAL-MONTHLY-DEBT.
016700     IF WS-MONTHLY-INCOME > 0
016800        COMPUTE WS-DTI-FRACTION ROUNDED =
016900                WS-TOTAL-MONTHLY-DEBT / WS-MONTHLY-INCOME
017000        COMPUTE WS-DTI-PCT = WS-DTI-FRACTION * 100
017100     ELSE
017200        MOVE 100 TO WS-DTI-PCT
017300     END-IF.
017400     MOVE WS-DTI-PCT             TO LNSC-OUT-DTI-RATIO.
017500     COMPUTE WS-FSCORE-SIGNED = 100 - (WS-DTI-PCT * 2).
017600     IF WS-FSCORE-SIGNED < 0
017700        MOVE 0              TO WS-FSCORE
017800     ELSE
017900        MOVE WS-FSCORE-SIGNED  TO WS-FSCORE
018000     END-IF.
018100     MOVE WS-DTI-PCT             TO LNSC-OF-METRIC-VALUE(2).
018200     MOVE WS-FSCORE              TO LNSC-OF-FACTOR-SCORE(2).
018300     IF WS-DTI-INT >= 30
018400        MOVE 'GOOD'     TO LNSC-OF-STATUS(2)
018500     ELSE
018600        MOVE 'CRITICAL' TO LNSC-OF-STATUS(2)
018700     END-IF.
018800 B2000-END.
018900     EXIT.
019000**************************************************************
019100** FATTORE 3 - EMPLOYMENT STABILITY (PESO 20%)               **
019200**************************************************************
019300 B3000-EMPLOYMENT.
019400     COMPUTE WS-FSCORE = LNSC-IN-EMPLOYMENT-DURATION * 20.
019500     IF WS-FSCORE > 100
019600        MOVE 100 TO WS-FSCORE
019700     END-IF.
019800     MOVE LNSC-IN-EMPLOYMENT-DURATION
019900                                 TO LNSC-OF-METRIC-VALUE(3).
020000     MOVE WS-FSCORE              TO LNSC-OF-FACTOR-SCORE(3).
020100     IF LNSC-IN-EMPLOYMENT-DURATION >= 3
020200        MOVE 'GOOD'     TO LNSC-OF-STATUS(3)
020300     ELSE
020400        IF LNSC-IN-EMPLOYMENT-DURATION <= 1
020500           MOVE 'CRITICAL' TO LNSC-OF-STATUS(3)
020600        ELSE
020700           MOVE 'WARNING'  TO LNSC-OF-STATUS(3)
020800        END-IF
020900     END-IF.
021000 B3000-END.
021100     EXIT.
021200**************************************************************
021300** FATTORE 4 - LOAN TO INCOME (PESO 15%)                     **
021400**************************************************************
021500 B4000-LOAN-TO-INCOME.
021600     IF LNSC-IN-ANNUAL-INCOME > 0
021700        COMPUTE WS-LTI-PCT ROUNDED =
021800                LNSC-IN-LOAN-AMOUNT / LNSC-IN-ANNUAL-INCOME
021900     ELSE
022000        MOVE 100 TO WS-LTI-PCT
022100     END-IF.
022200     MOVE WS-LTI-PCT             TO LNSC-OUT-LTI-RATIO.
022300     COMPUTE WS-FSCORE-SIGNED = 100 - (WS-LTI-PCT * 25).
022400     IF WS-FSCORE-SIGNED < 0
022500        MOVE 0              TO WS-FSCORE
022600     ELSE
022700        MOVE WS-FSCORE-SIGNED  TO WS-FSCORE
022800     END-IF.
022900     MOVE WS-LTI-PCT             TO LNSC-OF-METRIC-VALUE(4).
023000     MOVE WS-FSCORE              TO LNSC-OF-FACTOR-SCORE(4).
023100     IF WS-LTI-PCT NOT > 3
023200        MOVE 'GOOD'     TO LNSC-OF-STATUS(4)
023300     ELSE
023400        IF WS-LTI-PCT > 5
023500           MOVE 'CRITICAL' TO LNSC-OF-STATUS(4)
023600        ELSE
023700           MOVE 'WARNING'  TO LNSC-OF-STATUS(4)
023800        END-IF
023900     END-IF.
024000 B4000-END.
024100     EXIT.
024200**************************************************************
024300** FATTORE 5 - DOCUMENT VERIFICATION (PESO 10%)              **
024400**************************************************************
024500 B5000-DOC-VERIFY.
024600     IF LNSC-IN-TOTAL-DOC-COUNT > 0
024700        COMPUTE WS-DOCVER-FRACTION ROUNDED =
024800                LNSC-IN-VERIFIED-DOC-COUNT /
024900                LNSC-IN-TOTAL-DOC-COUNT
025000        COMPUTE WS-FSCORE = WS-DOCVER-FRACTION * 100
025100     ELSE
025200        MOVE 0 TO WS-FSCORE
025300     END-IF.
025400*   LN-0131 - IL METRIC-VALUE DEL FATTORE 5 E' LA PERCENTUALE
025500*   DOC. VERIFICATI/TOTALI (COME PER GLI ALTRI FATTORI E'
025600*   LA GRANDEZZA GREZZA CHE DA' IL NOME AL FATTORE), NON IL
025700*   CONTEGGIO ASSOLUTO DEI DOCUMENTI VERIFICATI.
025800     MOVE WS-FSCORE              TO LNSC-OF-METRIC-VALUE(5).
025900     MOVE WS-FSCORE              TO LNSC-OF-FACTOR-SCORE(5).
026000     COMPUTE WS-DOCVER-HALF = LNSC-IN-TOTAL-DOC-COUNT / 2.
026100     IF LNSC-IN-VERIFIED-DOC-COUNT = LNSC-IN-TOTAL-DOC-COUNT
026200         AND LNSC-IN-TOTAL-DOC-COUNT > 0
026300        MOVE 'GOOD'     TO LNSC-OF-STATUS(5)
026400     ELSE
026500        IF LNSC-IN-VERIFIED-DOC-COUNT < WS-DOCVER-HALF
026600           MOVE 'CRITICAL' TO LNSC-OF-STATUS(5)
026700        ELSE
026800           MOVE 'WARNING'  TO LNSC-OF-STATUS(5)
026900        END-IF
027000     END-IF.
027100 B5000-END.
027200     EXIT.
027300**************************************************************
027400** SOMMA PESATA DEI CINQUE FATTORI                           **
027500**************************************************************
027600 B6000-OVERALL-SCORE.
027700     MOVE ZERO TO WS-OVERALL-ACCUM.
027800     PERFORM B6100-SOMMA-FATTORE  THRU B6100-END
027900               VARYING WS-SUBSCRIPT FROM 1 BY 1
028000               UNTIL WS-SUBSCRIPT > 5.
028100     MOVE WS-OVERALL-ACCUM       TO LNSC-OUT-RISK-SCORE.
028200 B6000-END.
028300     EXIT.
028400**************************************************************
028500** SOMMA IL CONTRIBUTO PESATO DI UN SINGOLO FATTORE           **
028600**************************************************************
028700 B6100-SOMMA-FATTORE.
028800     COMPUTE WS-CONTRIBUTO ROUNDED =
028900             LNSC-OF-FACTOR-SCORE(WS-SUBSCRIPT) *
029000             LNSC-OF-WEIGHT-PCT(WS-SUBSCRIPT) / 100.
029100     ADD WS-CONTRIBUTO TO WS-OVERALL-ACCUM.
029200 B6100-END.
029300     EXIT.
029400**************************************************************
029500** DERIVAZIONE DELLA DECISIONE AUTOMATICA                    **
029600**************************************************************
029700 B7000-AUTO-DECISION.
029800     IF LNSC-OUT-RISK-SCORE NOT > 30
029900        SET LNSC-OD-APPROVED       TO TRUE
030000     ELSE
030100        IF LNSC-OUT-RISK-SCORE NOT < 60
030200           SET LNSC-OD-REJECTED       TO TRUE
030300        ELSE
030400           SET LNSC-OD-MANUAL-REVIEW  TO TRUE
030500        END-IF
030600     END-IF.
030700 B7000-END.
030800     EXIT.
030900030300
